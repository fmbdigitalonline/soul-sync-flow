000100***************************************************
000200*                                                  *
000300*   Select Clause For Person Input File           *
000400*       Used by BP000 Fact Register run           *
000500*                                                  *
000600***************************************************
000700*
000800* 14/03/88 hjk - Created for the Blueprint fact job.
000900* 09/11/98 hjk - Y2K, no date math lives here, n/c.
001000* 22/06/03 rpt - Logical name PERSONIN per run JCL.
001100*
001200     select  Person-In       assign        Personin
001300                              organization  line sequential
001400                              status        WS-Person-Status.
