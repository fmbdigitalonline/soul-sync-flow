000100***************************************************
000200*                                                  *
000300*   Select Clause For Fact Register Print File    *
000400*       Used by BP000 Fact Register run           *
000500*                                                  *
000600***************************************************
000700*
000800* 14/03/88 hjk - Created for the Blueprint fact job.
000900* 30/07/91 hjk - Widened to 132 to match printer chain.
001000* 09/11/98 hjk - Y2K, no date math lives here, n/c.
001100* 22/06/03 rpt - Logical name RPTOUT per run JCL.
001200*
001300     select  Report-Out      assign        Rptout
001400                              organization  line sequential
001500                              status        WS-Report-Status.
