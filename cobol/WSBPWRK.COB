000100***************************************************
000200*                                                  *
000300*   Working Storage For The Blueprint Fact Job    *
000400*      Switches, counters, date/time scratch      *
000500*      areas and the printed line layouts used    *
000600*      by BP000.                                  *
000700*                                                  *
000800***************************************************
000900*
001000* 14/03/88 hjk - Created for the Blueprint fact job.
001100* 02/05/89 hjk - Added Ws-Longitude-Work for the sign
001200*                and in-sign degree split.
001300* 21/09/90 hjk - Ws-Utc-Date-Work/Time-Work pulled out
001400*                as redefines so Ee020 can carry and
001500*                borrow across the date the way the
001600*                old sl000 date bump routine did.
001700* 09/11/98 hjk - Y2K, Ws-Local-Year/Ws-Utc-Year now
001800*                hold a full 4 digit century, checked
001900*                against Bb010 - no windowing used
002000*                anywhere in this run, n/c.
002100* 22/06/03 rpt - Added Ws-Comma-Found-Sw and the trim
002200*                subscripts for the location split.
002300*
002400  01  WS-File-Status-Block.
002500      03  WS-Person-Status            pic x(02)   value "00".
002600      03  WS-Blueprint-Status         pic x(02)   value "00".
002700      03  WS-Report-Status            pic x(02)   value "00".
002800      03  FILLER                      pic x(02).
002900*
003000  01  WS-Switches.
003100      03  WS-Eof-Switch               pic x(01)   value "N".
003200          88  WS-Eof                              value "Y".
003300          88  WS-Not-Eof                          value "N".
003400      03  WS-Valid-Switch             pic x(01)   value "Y".
003500          88  WS-Record-Valid                     value "Y".
003600          88  WS-Record-Invalid                   value "N".
003700      03  WS-Comma-Found-Sw           pic x(01)   value "N".
003800          88  WS-Comma-Found                      value "Y".
003900      03  FILLER                      pic x(01).
004000*
004100*    All counts and subscripts kept in Comp/Binary per
004200*    shop standard - display counters cost cycles on
004300*    every Add 1 and this job counts every record read.
004400*
004500  01  WS-Counters.
004600      03  WS-Records-Read             pic 9(06)   comp.
004700      03  WS-Records-Ok               pic 9(06)   comp.
004800      03  WS-Records-Err              pic 9(06)   comp.
004900      03  FILLER                      pic x(04).
005000*
005100  01  WS-Subscripts.
005200      03  WS-Sun-Sign-Idx             binary-char unsigned.
005300      03  WS-Comma-Pos                binary-char unsigned.
005400      03  WS-Scan-Pos                 binary-char unsigned.
005500      03  WS-Trim-Start               binary-char unsigned.
005600      03  WS-Dist-Idx                 binary-char unsigned.
005700      03  WS-Lp-Digit-Idx             binary-char unsigned.
005800      03  FILLER                      pic x(04).
005900*
006000*    One count per Western sign, indexed in zodiac
006100*    order to match Bp-Sign-Name in Wsbptab.cob.
006200*
006300  01  WS-Sign-Distribution.
006400      03  BP-Sign-Count     pic 9(04)  comp  occurs 12 times.
006500      03  FILLER                      pic x(04).
006600*
006700*    Local date carried as a straight 8 digit number so
006800*    it can be moved to/from Pi-Birth-Date in one shot,
006900*    then split out here whenever the year/month/day
007000*    are needed on their own for the leap year test,
007100*    the Chinese zodiac or the Life Path digit sum.
007200*
007300  01  WS-Local-Date-Num.
007400      03  WS-Local-Date-Val            pic 9(08).
007500      03  FILLER                       pic x(02).
007600  01  WS-Local-Date-Work redefines WS-Local-Date-Num.
007700      03  WS-Local-Year                pic 9(04).
007800      03  WS-Local-Month               pic 9(02).
007900      03  WS-Local-Day                 pic 9(02).
008000      03  FILLER                       pic x(02).
008100*
008200*    Same 8 bytes again, this time as one digit per
008300*    occurrence - Ee052 adds these straight into the
008400*    Life Path sum, no unstring or divide needed.
008500*
008600  01  WS-Local-Date-Digits redefines WS-Local-Date-Num.
008700      03  WS-Local-Date-Digit          pic 9(01)  occurs 8 times.
008800      03  FILLER                       pic x(02).
008900*
009000  01  WS-Utc-Date-Num.
009100      03  WS-Utc-Date-Val              pic 9(08).
009200      03  FILLER                       pic x(02).
009300  01  WS-Utc-Date-Work redefines WS-Utc-Date-Num.
009400      03  WS-Utc-Year                  pic 9(04).
009500      03  WS-Utc-Month                 pic 9(02).
009600      03  WS-Utc-Day                   pic 9(02).
009700      03  FILLER                       pic x(02).
009800*
009900  01  WS-Utc-Time-Num.
010000      03  WS-Utc-Time-Val              pic 9(04).
010100      03  FILLER                       pic x(02).
010200  01  WS-Utc-Time-Work redefines WS-Utc-Time-Num.
010300      03  WS-Utc-Hour                  pic 9(02).
010400      03  WS-Utc-Minute                pic 9(02).
010500      03  FILLER                       pic x(02).
010600*
010700*    Minute arithmetic for the borrow/carry in Ee020 -
010800*    kept signed Comp-3 so a westward (negative) offset
010900*    does not need special casing until the final move
011000*    back to the unsigned display fields above.
011100*
011200  01  WS-Utc-Work-Fields.
011300      03  WS-Local-Hour                pic 9(02)   comp.
011400      03  WS-Local-Minute              pic 9(02)   comp.
011500      03  WS-Local-Minutes             pic s9(06)  comp-3.
011600      03  WS-Offset-Minutes            pic s9(06)  comp-3.
011700      03  WS-Raw-Utc-Minutes           pic s9(06)  comp-3.
011800      03  WS-Day-Bump                  pic s9(03)  comp-3.
011900      03  WS-Days-This-Month           pic 9(02)   comp.
012000      03  FILLER                       pic x(04).
012100*
012200*    Leap year test result, set by Zz090, used by both
012300*    the add-a-day and subtract-a-day routines to pick
012400*    up February's length for the year in play.
012500*
012600  01  WS-Leap-Work.
012700      03  WS-Leap-Switch               pic x(01)   value "N".
012800          88  WS-Leap-Year                          value "Y".
012900          88  WS-Not-Leap-Year                       value "N".
013000      03  WS-Div-Quot                  pic 9(04)   comp-3.
013100      03  WS-Div-Rem4                  pic 9(04)   comp-3.
013200      03  WS-Div-Rem100                pic 9(04)   comp-3.
013300      03  WS-Div-Rem400                pic 9(04)   comp-3.
013400      03  FILLER                       pic x(03).
013500*
013600*    One work area per celestial point - Ee030 is
013700*    performed three times against this same set of
013800*    fields, once for the Sun, once for the Moon and
013900*    once for the Ascendant.
014000*
014100  01  WS-Longitude-Work.
014200      03  WS-Long-In                   pic 9(03)v9(04).
014300      03  WS-Sign-Number               pic 9(02)   comp.
014400      03  WS-Insign-Deg-4              pic 9(02)v9(04).
014500      03  WS-Insign-Deg-2              pic 9(02)v9(02).
014600      03  FILLER                       pic x(04).
014700*
014800*    Life Path digit sum reduction work area.
014900*
015000  01  WS-Life-Path-Work.
015100      03  WS-Lp-Sum                    pic 9(03)  comp-3.
015200      03  WS-Lp-Digit                  pic 9(01)  comp-3.
015300      03  WS-Lp-Remain                 pic 9(03)  comp-3.
015400      03  WS-Lp-Quot                   pic 9(03)  comp-3.
015500      03  FILLER                       pic x(04).
015600*
015700*    Chinese zodiac cycle indices, computed once per
015800*    record from Ws-Local-Year.
015900*
016000  01  WS-Chinese-Work.
016100      03  WS-Cn-Year-Work              pic 9(04)  comp-3.
016200      03  WS-Cn-Animal-Idx             pic 9(02)  comp-3.
016300      03  WS-Cn-Element-Idx            pic 9(02)  comp-3.
016400      03  WS-Cn-Year-Remain            pic 9(01)  comp-3.
016500      03  FILLER                       pic x(04).
016600*
016700*    Literal error text for Bp-Error-Msg - held here so
016800*    Dd010 has one place to change the wording.
016900*
017000  01  BP-Error-Messages.
017100      03  BP-Err-Date       pic x(30)
017200                            value "INVALID BIRTH DATE".
017300      03  BP-Err-Time       pic x(30)
017400                            value "INVALID BIRTH TIME".
017500      03  BP-Err-Long       pic x(30)
017600                            value "LONGITUDE OUT OF RANGE".
017700      03  FILLER                       pic x(02).
017800*
017900*    Holds whichever of the three messages above applies
018000*    to the record in hand until Aa050 moves it across to
018100*    Bp-Error-Msg on the output record.
018200*
018300  01  WS-Validation-Work.
018400      03  WS-Error-Msg-Hold            pic x(30)  value spaces.
018500      03  FILLER                       pic x(02).
018600*
018700*    One 40 byte scratch area big enough for either half
018800*    of the location split, used by the leading-space
018900*    trim routines so the shift can't overlap itself.
019000*
019100  01  WS-Location-Work.
019200      03  WS-Trim-Hold                 pic x(40).
019300      03  FILLER                       pic x(04).
019400*
019500*    Page heading and column heading lines for the
019600*    fact register, built once at Aa015 and moved
019700*    straight across to Bp-Report-Record.
019800*
019900  01  WS-Heading-Line-1                pic x(132) value
020000      "PERSONAL BLUEPRINT FACT REGISTER".
020100  01  WS-Heading-Line-2                pic x(132) value
020200      "NAME                           UTC DATE   SUN SIGN
020300-    "    SUN DEG MOON SIGN    LP CN ANIMAL S".
020400*
020500*    Detail line - one written per input record,
020600*    error or not, straight after Dd010/Ee010.
020700*
020800  01  WS-Detail-Line.
020900      03  WS-D-Name                    pic x(30).
021000      03  FILLER                       pic x(01)  value space.
021100      03  WS-D-Utc-Date                pic x(10).
021200      03  FILLER                       pic x(01)  value space.
021300      03  WS-D-Sun-Sign                pic x(11).
021400      03  FILLER                       pic x(01)  value space.
021500      03  WS-D-Sun-Deg                 pic zz9.99.
021600      03  FILLER                       pic x(01)  value space.
021700      03  WS-D-Moon-Sign               pic x(11).
021800      03  FILLER                       pic x(01)  value space.
021900      03  WS-D-Life-Path               pic z9.
022000      03  FILLER                       pic x(01)  value space.
022100      03  WS-D-Cn-Animal                pic x(7).
022200      03  FILLER                       pic x(01)  value space.
022300      03  WS-D-Status                  pic x(01).
022400      03  FILLER                       pic x(47).
022500*
022600*    Sun sign distribution line - one per sign that
022700*    scored at least one record, printed by Aa075.
022800*
022900  01  WS-Dist-Line.
023000      03  WS-Dl-Label                  pic x(20)
023100                                        value "SUN SIGN DIST - ".
023200      03  WS-Dl-Sign                   pic x(11).
023300      03  FILLER                       pic x(02)  value spaces.
023400      03  WS-Dl-Count                  pic zzz9.
023500      03  FILLER                       pic x(95).
023600*
023700*    Grand total line - printed three times by Aa080,
023800*    once each for read, processed and error counts.
023900*
024000  01  WS-Total-Line.
024100      03  WS-Tl-Label                  pic x(20).
024200      03  FILLER                       pic x(02)  value spaces.
024300      03  WS-Tl-Count                  pic zzz9.
024400      03  FILLER                       pic x(106).
