000100***************************************************
000200*                                                  *
000300*   Record Layout For Person Input File           *
000400*      One card image per person to be plotted.   *
000500*                                                  *
000600***************************************************
000700*
000800* File size 140 bytes, fixed, one record per person.
000900*
001000* 14/03/88 hjk - Created for the Blueprint fact job.
001100* 02/05/89 hjk - Added Mbti-Code, filler reduced.
001200* 09/11/98 hjk - Y2K, Birth-Date already full century, n/c.
001300* 22/06/03 rpt - Split offset into sign byte + 5 digits
001400*    so a westward offset does not need a
001500*    sign over the whole numeric group.
001600*
001700  FD  Person-In
001800      record contains 140 characters
001900      label records are standard.
002000*
002100  01  BP-Person-Record.
002200*    Full legal name,
002300*    left justified.
002400      03  PI-Name                    pic x(30).
002500*    YYYYMMDD, local.
002600      03  PI-Birth-Date               pic 9(8).
002700*    HHMM, local, 24hr.
002800      03  PI-Birth-Time               pic 9(4).
002900*    Sign of the offset
003000*    of local time from
003100*    Greenwich, kept as
003200*    a display byte so
003300*    it prints as typed.
003400      03  PI-Utc-Offset-Sign          pic x(1).
003500      03  PI-Utc-Offset-Val           pic 9(5).
003600*    "City, Country" -
003700*    free text, split
003800*    on the LAST comma.
003900      03  PI-Birth-Location           pic x(40).
004000*    Blank if not given.
004100      03  PI-Mbti-Code                pic x(4).
004200*    Ecliptic longitudes,
004300*    supplied already
004400*    computed upstream -
004500*    this run does not
004600*    touch an ephemeris.
004700      03  PI-Sun-Long                 pic 9(3)v9(4).
004800      03  PI-Moon-Long                pic 9(3)v9(4).
004900      03  PI-Asc-Long                 pic 9(3)v9(4).
005000      03  FILLER                      pic x(27).
