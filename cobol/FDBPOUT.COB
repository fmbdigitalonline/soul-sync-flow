000100***************************************************
000200*                                                  *
000300*   Record Layout For Blueprint Output File       *
000400*      One enriched fact record per person.       *
000500*                                                  *
000600***************************************************
000700*
000800* File size 200 bytes, fixed, one record per person
000900*   read from Person-In - a 1 for 1 relationship.
001000*
001100* 14/03/88 hjk - Created for the Blueprint fact job.
001200* 02/05/89 hjk - Added Bp-Mbti passthru field.
001300* 09/11/98 hjk - Y2K, Bp-Utc-Date already full century, n/c.
001400* 22/06/03 rpt - Added Bp-Status/Bp-Error-Msg, error
001500*    records now flow through same file
001600*    instead of being dropped on the floor.
001700*
001800  FD  Blueprint-Out
001900      record contains 200 characters
002000      label records are standard.
002100*
002200  01  BP-Blueprint-Record.
002300      03  BP-Name                     pic x(30).
002400*    Local minus offset.
002500      03  BP-Utc-Date                 pic 9(8).
002600      03  BP-Utc-Time                 pic 9(4).
002700*    Location split on
002800*    the last comma of
002900*    Pi-Birth-Location.
003000      03  BP-City                     pic x(30).
003100      03  BP-Country                  pic x(20).
003200*    One triple per
003300*    celestial point.
003400      03  BP-Sun-Sign                 pic x(11).
003500      03  BP-Sun-Deg                  pic 9(2)v9(2).
003600      03  BP-Moon-Sign                pic x(11).
003700      03  BP-Moon-Deg                 pic 9(2)v9(2).
003800      03  BP-Asc-Sign                 pic x(11).
003900      03  BP-Asc-Deg                  pic 9(2)v9(2).
004000*    Local birth year
004100*    cycle values.
004200      03  BP-Cn-Animal                pic x(7).
004300      03  BP-Cn-Element               pic x(5).
004400      03  BP-Cn-Polarity              pic x(4).
004500*    1-9, 11, 22 or 33.
004600      03  BP-Life-Path                pic 9(2).
004700      03  BP-Mbti                     pic x(4).
004800*    "S" or "E" - see
004900*    Bp-Error-Messages
005000*    in Wsbpwrk.cob for
005100*    the three literals.
005200      03  BP-Status                   pic x(1).
005300      03  BP-Error-Msg                pic x(30).
005400      03  FILLER                      pic x(10).
