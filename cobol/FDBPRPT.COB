000100***************************************************
000200*                                                  *
000300*   Record Layout For Fact Register Print File    *
000400*      Plain 132 print image, no Report Writer -  *
000500*      lines are built by hand in Working-Storage  *
000600*      and moved across before the write.          *
000700*                                                  *
000800***************************************************
000900*
001000* 14/03/88 hjk - Created for the Blueprint fact job.
001100* 30/07/91 hjk - Widened to 132 to match printer chain.
001200*
001300  FD  Report-Out
001400      record contains 132 characters
001500      label records are standard.
001600*
001700  01  BP-Report-Record                pic x(132).
