000100***************************************************
000200*                                                  *
000300*   Constant Tables For The Blueprint Fact Job    *
000400*      Sign names, Chinese cycle names and the    *
000500*      days-in-month table, all loaded by the     *
000600*      usual filler-redefines trick so they can   *
000700*      be typed as plain literals below.          *
000800*                                                  *
000900***************************************************
001000*
001100* 14/03/88 hjk - Created for the Blueprint fact job.
001200* 21/09/90 hjk - Added days-in-month table, was
001300*                previously computed inline in
001400*                Ee020, pulled out here for Feb 29th
001500*                fix (see BP000 change log).
001600* 09/11/98 hjk - Y2K, table content is not date-
001700*                sensitive beyond leap-year length
001800*                of February, n/c.
001900*
002000*    Western sign names, index 1-12, in zodiac order
002100*    - Sign-Idx is computed 0-11 in Ee030 then bumped
002200*      by one to subscript this table.
002300*
002400  01  BP-Sign-Names-Init.
002500      03  FILLER      pic x(11)   value "ARIES".
002600      03  FILLER      pic x(11)   value "TAURUS".
002700      03  FILLER      pic x(11)   value "GEMINI".
002800      03  FILLER      pic x(11)   value "CANCER".
002900      03  FILLER      pic x(11)   value "LEO".
003000      03  FILLER      pic x(11)   value "VIRGO".
003100      03  FILLER      pic x(11)   value "LIBRA".
003200      03  FILLER      pic x(11)   value "SCORPIO".
003300      03  FILLER      pic x(11)   value "SAGITTARIUS".
003400      03  FILLER      pic x(11)   value "CAPRICORN".
003500      03  FILLER      pic x(11)   value "AQUARIUS".
003600      03  FILLER      pic x(11)   value "PISCES".
003700  01  BP-Sign-Table redefines BP-Sign-Names-Init.
003800      03  BP-Sign-Name           pic x(11)  occurs 12 times.
003900      03  FILLER                 pic x(04).
004000*
004100*    Chinese zodiac animal cycle, index 1-12, subscript
004200*    is (Local-Year - 4) mod 12, bumped by one.
004300*
004400  01  BP-Animal-Names-Init.
004500      03  FILLER      pic x(7)    value "RAT".
004600      03  FILLER      pic x(7)    value "OX".
004700      03  FILLER      pic x(7)    value "TIGER".
004800      03  FILLER      pic x(7)    value "RABBIT".
004900      03  FILLER      pic x(7)    value "DRAGON".
005000      03  FILLER      pic x(7)    value "SNAKE".
005100      03  FILLER      pic x(7)    value "HORSE".
005200      03  FILLER      pic x(7)    value "GOAT".
005300      03  FILLER      pic x(7)    value "MONKEY".
005400      03  FILLER      pic x(7)    value "ROOSTER".
005500      03  FILLER      pic x(7)    value "DOG".
005600      03  FILLER      pic x(7)    value "PIG".
005700  01  BP-Animal-Table redefines BP-Animal-Names-Init.
005800      03  BP-Animal-Name         pic x(7)   occurs 12 times.
005900      03  FILLER                 pic x(04).
006000*
006100*    Chinese zodiac element cycle, index 1-10, subscript
006200*    is (Local-Year - 4) mod 10, bumped by one.  Each
006300*    element covers two consecutive years by design.
006400*
006500  01  BP-Element-Names-Init.
006600      03  FILLER      pic x(5)    value "WOOD".
006700      03  FILLER      pic x(5)    value "WOOD".
006800      03  FILLER      pic x(5)    value "FIRE".
006900      03  FILLER      pic x(5)    value "FIRE".
007000      03  FILLER      pic x(5)    value "EARTH".
007100      03  FILLER      pic x(5)    value "EARTH".
007200      03  FILLER      pic x(5)    value "METAL".
007300      03  FILLER      pic x(5)    value "METAL".
007400      03  FILLER      pic x(5)    value "WATER".
007500      03  FILLER      pic x(5)    value "WATER".
007600  01  BP-Element-Table redefines BP-Element-Names-Init.
007700      03  BP-Element-Name        pic x(5)   occurs 10 times.
007800      03  FILLER                 pic x(04).
007900*
008000*    Days in each month, non-leap year, index 1-12.
008100*    Ee020 adds one to Feb (index 2) when the local
008200*    year is a leap year before using this table.
008300*
008400  01  BP-Days-In-Month-Init.
008500      03  FILLER      pic 9(2)    value 31.
008600      03  FILLER      pic 9(2)    value 28.
008700      03  FILLER      pic 9(2)    value 31.
008800      03  FILLER      pic 9(2)    value 30.
008900      03  FILLER      pic 9(2)    value 31.
009000      03  FILLER      pic 9(2)    value 30.
009100      03  FILLER      pic 9(2)    value 31.
009200      03  FILLER      pic 9(2)    value 31.
009300      03  FILLER      pic 9(2)    value 30.
009400      03  FILLER      pic 9(2)    value 31.
009500      03  FILLER      pic 9(2)    value 30.
009600      03  FILLER      pic 9(2)    value 31.
009700  01  BP-Days-In-Month-Table redefines BP-Days-In-Month-Init.
009800      03  BP-Days-In-Month       pic 9(2)   occurs 12 times.
009900      03  FILLER                 pic x(04).
