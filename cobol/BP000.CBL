000100***************************************************
000200*                                                  *
000300*        Personal Blueprint  -  Fact Register     *
000400*   Reads one card image per person and derives   *
000500*   the UTC birth instant, the Western zodiac     *
000600*   sign and degree for Sun, Moon and Ascendant,  *
000700*   the Chinese zodiac triple and the Life Path   *
000800*   number, writing one enriched record per       *
000900*   person plus a columnar register report.       *
001000*                                                  *
001100***************************************************
001200*
001300  identification            division.
001400*
001500  program-id.               BP000.
001600*
001700  author.                   H J Kuyper.
001800*
001900  installation.             Applewood Computers -
002000                             Special Projects Unit.
002100*
002200  date-written.              14/03/88.
002300*
002400  date-compiled.
002500*
002600  security.                 Company confidential.
002700                             Not for release outside
002800                             Applewood Computers.
002900*
003000*    Changes:
003100*
003200* 14/03/88 hjk - Written for the new Blueprint fact
003300*                run - replaces the old hand plotted
003400*                charts the astrology desk used to
003500*                draw up for the personnel file.
003600* 02/05/89 hjk - Added Mbti-Code passthru at the
003700*                request of the personnel office.
003800* 21/09/90 hjk - Fixed Ee020 so a leap February is
003900*                honoured when the UTC conversion
004000*                carries or borrows a day - was
004100*                giving Mar 1st for Feb 29th births
004200*                born late in the day out west.
004300* 12/02/93 hjk - Longitude range check added, some
004400*                cards from the ephemeris bureau
004500*                were coming back with 360.0000
004600*                exactly instead of 0.0000.
004700* 30/07/95 rpt - Sign-off transferred from H Kuyper
004800*                to R Tan, Special Projects.
004900* 09/11/98 rpt - Y2K review.  Birth-Date and the Utc
005000*                date work areas already carry a
005100*                full 4 digit century throughout -
005200*                no 2 digit year or windowing logic
005300*                anywhere in this program.  No change
005400*                required, logged per audit request.
005500* 22/06/03 rpt - Location split rewritten to split on
005600*                the LAST comma instead of the first -
005700*                multi comma addresses such as
005800*                "Utrecht, Utrecht, Netherlands" were
005900*                putting the province into the country
006000*                field.  Added Bp-Status/Bp-Error-Msg
006100*                so a bad card no longer just vanishes
006200*                from the register.
006300* 08/01/07 rpt - Chinese zodiac polarity was testing
006400*                Ws-Cn-Animal-Idx odd/even instead of
006500*                the birth year - fixed, see Ee040.
006600* 19/03/11 dlm - Added Upsi-0 test mode switch so the
006700*                overnight scheduler can run a small
006800*                sample batch without pulling the full
006900*                personnel extract.
007000*
007100  environment                division.
007200*
007300  configuration              section.
007400*
007500  special-names.
007600      C01 is Top-Of-Form
007700      class BP-Sign-Class is "+" "-"
007800      upsi-0 on  status is BP-Test-Run
007900      upsi-0 off status is BP-Prod-Run.
008000*
008100  input-output               section.
008200*
008300  file-control.
008400      copy "SELBPIN.COB".
008500      copy "SELBPOUT.COB".
008600      copy "SELBPRPT.COB".
008700*
008800  data                       division.
008900*
009000  file                       section.
009100*
009200      copy "FDBPIN.COB".
009300      copy "FDBPOUT.COB".
009400      copy "FDBPRPT.COB".
009500*
009600  working-storage            section.
009700*
009800  77  BP-Prog-Name            pic x(20)
009900                               value "BP000 (v.1.0.05)".
010000*
010100      copy "WSBPTAB.COB".
010200      copy "WSBPWRK.COB".
010300*
010400  procedure                  division.
010500*
010600  AA000-Main                 section.
010700*****************************************
010800*
010900      perform AA010-Open-Files.
011000      perform AA050-Process-Records
011100              until WS-Eof.
011200      perform AA070-Write-Summary.
011300      perform AA090-Close-Files.
011400      stop run.
011500*
011600  AA000-Exit.
011700      exit.
011800*
011900  AA010-Open-Files            section.
012000*****************************************
012100*
012200      if       BP-Test-Run
012300               display "BP000 RUNNING IN TEST MODE - UPSI-0 ON"
012400      end-if.
012500*
012600      open     input  Person-In.
012700      if       WS-Person-Status not = "00"
012800               display "BP000 - PERSON-IN WILL NOT OPEN, STATUS "
012900                        WS-Person-Status
013000               stop run
013100      end-if.
013200*
013300      open     output Blueprint-Out.
013400      if       WS-Blueprint-Status not = "00"
013500               display "BP000 - BLUEPRINT-OUT WILL NOT OPEN, "
013600                        "STATUS " WS-Blueprint-Status
013700               stop run
013800      end-if.
013900*
014000      open     output Report-Out.
014100      if       WS-Report-Status not = "00"
014200               display "BP000 - REPORT-OUT WILL NOT OPEN, STATUS "
014300                        WS-Report-Status
014400               stop run
014500      end-if.
014600*
014700      perform  AA015-Print-Heading.
014800      perform  BB010-Read-Person.
014900*
015000  AA010-Exit.
015100      exit.
015200*
015300  AA015-Print-Heading         section.
015400*****************************************
015500*
015600      write    BP-Report-Record from WS-Heading-Line-1.
015700      write    BP-Report-Record from WS-Heading-Line-2.
015800*
015900  AA015-Exit.
016000      exit.
016100*
016200  AA050-Process-Records       section.
016300*****************************************
016400*
016500      add      1 to WS-Records-Read.
016600      perform  CC010-Prepare-Fields.
016700      perform  DD010-Validate-Record.
016800      if       WS-Record-Valid
016900               perform EE010-Compute-Facts
017000               move    "S" to BP-Status
017100               move    spaces to BP-Error-Msg
017200               add     1 to WS-Records-Ok
017300               perform GG010-Accumulate-Totals
017400      else
017500               perform FF015-Clear-Computed-Fields
017600               move    "E" to BP-Status
017700               move    WS-Error-Msg-Hold to BP-Error-Msg
017800               add     1 to WS-Records-Err
017900      end-if.
018000      perform  FF010-Write-Blueprint.
018100      perform  HH010-Print-Detail-Line.
018200      perform  BB010-Read-Person.
018300*
018400  AA050-Exit.
018500      exit.
018600*
018700  AA070-Write-Summary         section.
018800*****************************************
018900*
019000      perform  AA075-Print-Dist-Line
019100               varying WS-Dist-Idx from 1 by 1
019200               until   WS-Dist-Idx > 12.
019300*
019400      move     "RECORDS READ"      to WS-Tl-Label.
019500      move     WS-Records-Read     to WS-Tl-Count.
019600      write    BP-Report-Record from WS-Total-Line.
019700*
019800      move     "RECORDS PROCESSED" to WS-Tl-Label.
019900      move     WS-Records-Ok       to WS-Tl-Count.
020000      write    BP-Report-Record from WS-Total-Line.
020100*
020200      move     "RECORDS IN ERROR"  to WS-Tl-Label.
020300      move     WS-Records-Err      to WS-Tl-Count.
020400      write    BP-Report-Record from WS-Total-Line.
020500*
020600  AA070-Exit.
020700      exit.
020800*
020900  AA075-Print-Dist-Line       section.
021000*****************************************
021100*
021200      if       BP-Sign-Count (WS-Dist-Idx) > 0
021300               move BP-Sign-Name (WS-Dist-Idx)  to WS-Dl-Sign
021400               move BP-Sign-Count (WS-Dist-Idx) to WS-Dl-Count
021500               write BP-Report-Record from WS-Dist-Line
021600      end-if.
021700*
021800  AA075-Exit.
021900      exit.
022000*
022100  AA090-Close-Files           section.
022200*****************************************
022300*
022400      close    Person-In
022500               Blueprint-Out
022600               Report-Out.
022700*
022800  AA090-Exit.
022900      exit.
023000*
023100  BB010-Read-Person           section.
023200*****************************************
023300*
023400      read     Person-In
023500               at end
023600                        set WS-Eof to true
023700      end-read.
023800*
023900  BB010-Exit.
024000      exit.
024100*
024200  CC010-Prepare-Fields        section.
024300*****************************************
024400*
024500*    Every field here is filled in whether the card
024600*    turns out valid or not - only the Compute step
024700*    in Ee010 is skipped for a bad card.
024800*
024900      set      WS-Record-Valid to true.
025000      move     PI-Name          to BP-Name.
025100      move     PI-Mbti-Code     to BP-Mbti.
025200      move     PI-Birth-Date    to WS-Local-Date-Num.
025300*
025400      if       PI-Birth-Time = spaces
025500               move 0 to PI-Birth-Time
025600      end-if.
025700*
025800      if       PI-Utc-Offset-Sign is not BP-Sign-Class
025900               move "+" to PI-Utc-Offset-Sign
026000      end-if.
026100*
026200      perform  CC020-Split-Location.
026300*
026400  CC010-Exit.
026500      exit.
026600*
026700  CC020-Split-Location        section.
026800*****************************************
026900*
027000*    Reverse scan for the LAST comma in the location
027100*    text - a plain forward Unstring would stop at the
027200*    first one and mis-split multi comma addresses.
027300*
027400      move     "N" to WS-Comma-Found-Sw.
027500      move     40  to WS-Scan-Pos.
027600*
027700  CC020-Scan.
027800      if       WS-Scan-Pos = 0
027900               go to CC020-Split
028000      end-if.
028100      if       PI-Birth-Location (WS-Scan-Pos:1) = ","
028200               set  WS-Comma-Found to true
028300               go to CC020-Split
028400      end-if.
028500      subtract 1 from WS-Scan-Pos.
028600      go to    CC020-Scan.
028700*
028800  CC020-Split.
028900      if       WS-Comma-Found
029000               move WS-Scan-Pos to WS-Comma-Pos
029100               perform CC030-Build-City-From-Comma
029200               perform CC031-Build-Country-From-Comma
029300      else
029400               move PI-Birth-Location to BP-City
029500               move spaces            to BP-Country
029600      end-if.
029700      perform  CC040-Trim-City-Leading.
029800      perform  CC041-Trim-Country-Leading.
029900*
030000  CC020-Exit.
030100      exit.
030200*
030300  CC030-Build-City-From-Comma section.
030400*****************************************
030500*
030600      if       WS-Comma-Pos = 1
030700               move spaces to BP-City
030800      else
030900               move PI-Birth-Location (1:WS-Comma-Pos - 1)
031000                                 to BP-City
031100      end-if.
031200*
031300  CC030-Exit.
031400      exit.
031500*
031600  CC031-Build-Country-From-Comma section.
031700*****************************************
031800*
031900      if       WS-Comma-Pos = 40
032000               move spaces to BP-Country
032100      else
032200               move PI-Birth-Location (WS-Comma-Pos + 1:)
032300                                 to BP-Country
032400      end-if.
032500*
032600  CC031-Exit.
032700      exit.
032800*
032900  CC040-Trim-City-Leading     section.
033000*****************************************
033100*
033200      move     1 to WS-Trim-Start.
033300*
033400  CC040-Scan.
033500      if       WS-Trim-Start > 30
033600               go to CC040-Done
033700      end-if.
033800      if       BP-City (WS-Trim-Start:1) not = space
033900               go to CC040-Done
034000      end-if.
034100      add      1 to WS-Trim-Start.
034200      go to    CC040-Scan.
034300*
034400  CC040-Done.
034500      if       WS-Trim-Start > 30
034600               move spaces to BP-City
034700      else
034800               if     WS-Trim-Start > 1
034900                      move BP-City to WS-Trim-Hold
035000                      move spaces  to BP-City
035100                      move WS-Trim-Hold (WS-Trim-Start:)
035200                                   to BP-City
035300               end-if
035400      end-if.
035500*
035600  CC040-Exit.
035700      exit.
035800*
035900  CC041-Trim-Country-Leading  section.
036000*****************************************
036100*
036200      move     1 to WS-Trim-Start.
036300*
036400  CC041-Scan.
036500      if       WS-Trim-Start > 20
036600               go to CC041-Done
036700      end-if.
036800      if       BP-Country (WS-Trim-Start:1) not = space
036900               go to CC041-Done
037000      end-if.
037100      add      1 to WS-Trim-Start.
037200      go to    CC041-Scan.
037300*
037400  CC041-Done.
037500      if       WS-Trim-Start > 20
037600               move spaces to BP-Country
037700      else
037800               if     WS-Trim-Start > 1
037900                      move BP-Country to WS-Trim-Hold
038000                      move spaces     to BP-Country
038100                      move WS-Trim-Hold (WS-Trim-Start:20)
038200                                   to BP-Country
038300               end-if
038400      end-if.
038500*
038600  CC041-Exit.
038700      exit.
038800*
038900  DD010-Validate-Record       section.
039000*****************************************
039100*
039200      set      WS-Record-Valid to true.
039300*
039400      if       PI-Birth-Date is not numeric
039500               set  WS-Record-Invalid to true
039600               move BP-Err-Date to WS-Error-Msg-Hold
039700               go to DD010-Exit
039800      end-if.
039900      if       WS-Local-Month < 1 or WS-Local-Month > 12
040000               set  WS-Record-Invalid to true
040100               move BP-Err-Date to WS-Error-Msg-Hold
040200               go to DD010-Exit
040300      end-if.
040400      if       WS-Local-Day < 1 or WS-Local-Day > 31
040500               set  WS-Record-Invalid to true
040600               move BP-Err-Date to WS-Error-Msg-Hold
040700               go to DD010-Exit
040800      end-if.
040900*
041000      if       PI-Birth-Time is not numeric
041100               set  WS-Record-Invalid to true
041200               move BP-Err-Time to WS-Error-Msg-Hold
041300               go to DD010-Exit
041400      end-if.
041500      divide   PI-Birth-Time by 100
041600               giving WS-Local-Hour remainder WS-Local-Minute.
041700      if       WS-Local-Hour > 23 or WS-Local-Minute > 59
041800               set  WS-Record-Invalid to true
041900               move BP-Err-Time to WS-Error-Msg-Hold
042000               go to DD010-Exit
042100      end-if.
042200*
042300      if       PI-Sun-Long  >= 360 or
042400               PI-Moon-Long >= 360 or
042500               PI-Asc-Long  >= 360
042600               set  WS-Record-Invalid to true
042700               move BP-Err-Long to WS-Error-Msg-Hold
042800               go to DD010-Exit
042900      end-if.
043000*
043100  DD010-Exit.
043200      exit.
043300*
043400  EE010-Compute-Facts         section.
043500*****************************************
043600*
043700      perform  EE020-Compute-Utc.
043800      move     WS-Utc-Date-Num to BP-Utc-Date.
043900      move     WS-Utc-Time-Num to BP-Utc-Time.
044000*
044100      move     PI-Sun-Long  to WS-Long-In.
044200      perform  EE030-Compute-Sign.
044300      move     BP-Sign-Name (WS-Sign-Number) to BP-Sun-Sign.
044400      move     WS-Insign-Deg-2                to BP-Sun-Deg.
044500      move     WS-Sign-Number                 to WS-Sun-Sign-Idx.
044600*
044700      move     PI-Moon-Long to WS-Long-In.
044800      perform  EE030-Compute-Sign.
044900      move     BP-Sign-Name (WS-Sign-Number) to BP-Moon-Sign.
045000      move     WS-Insign-Deg-2                to BP-Moon-Deg.
045100*
045200      move     PI-Asc-Long  to WS-Long-In.
045300      perform  EE030-Compute-Sign.
045400      move     BP-Sign-Name (WS-Sign-Number) to BP-Asc-Sign.
045500      move     WS-Insign-Deg-2                to BP-Asc-Deg.
045600*
045700      perform  EE040-Compute-Chinese-Zodiac.
045800      perform  EE050-Compute-Life-Path.
045900*
046000  EE010-Exit.
046100      exit.
046200*
046300  EE020-Compute-Utc           section.
046400*****************************************
046500*
046600      divide   PI-Birth-Time by 100
046700               giving WS-Local-Hour remainder WS-Local-Minute.
046800      compute  WS-Local-Minutes =
046900               (WS-Local-Hour * 60) + WS-Local-Minute.
047000*
047100      divide   PI-Utc-Offset-Val by 60 giving WS-Offset-Minutes.
047200      if       PI-Utc-Offset-Sign = "-"
047300               multiply -1 by WS-Offset-Minutes
047400      end-if.
047500*
047600      compute  WS-Raw-Utc-Minutes =
047700               WS-Local-Minutes - WS-Offset-Minutes.
047800      move     zero             to WS-Day-Bump.
047900      move     WS-Local-Date-Num to WS-Utc-Date-Num.
048000*
048100  EE020-Borrow.
048200      if       WS-Raw-Utc-Minutes >= 0
048300               go to EE020-Carry
048400      end-if.
048500      add      1440 to WS-Raw-Utc-Minutes.
048600      subtract 1    from WS-Day-Bump.
048700      go to    EE020-Borrow.
048800*
048900  EE020-Carry.
049000      if       WS-Raw-Utc-Minutes < 1440
049100               go to EE020-Apply-Bump
049200      end-if.
049300      subtract 1440 from WS-Raw-Utc-Minutes.
049400      add      1     to WS-Day-Bump.
049500      go to    EE020-Carry.
049600*
049700  EE020-Apply-Bump.
049800      if       WS-Day-Bump = 0
049900               go to EE020-Set-Time
050000      end-if.
050100      if       WS-Day-Bump > 0
050200               perform  EE025-Add-One-Day
050300               subtract 1 from WS-Day-Bump
050400      else
050500               perform  EE026-Subtract-One-Day
050600               add      1 to WS-Day-Bump
050700      end-if.
050800      go to    EE020-Apply-Bump.
050900*
051000  EE020-Set-Time.
051100      divide   WS-Raw-Utc-Minutes by 60
051200               giving WS-Utc-Hour remainder WS-Utc-Minute.
051300*
051400  EE020-Exit.
051500      exit.
051600*
051700  EE025-Add-One-Day           section.
051800*****************************************
051900*
052000      perform  ZZ090-Test-Leap-Year.
052100      move     BP-Days-In-Month (WS-Utc-Month)
052200                                 to WS-Days-This-Month.
052300      if       WS-Utc-Month = 2 and WS-Leap-Year
052400               add 1 to WS-Days-This-Month
052500      end-if.
052600*
052700      if       WS-Utc-Day < WS-Days-This-Month
052800               add 1 to WS-Utc-Day
052900      else
053000               move 1 to WS-Utc-Day
053100               if       WS-Utc-Month < 12
053200                        add 1 to WS-Utc-Month
053300               else
053400                        move 1 to WS-Utc-Month
053500                        add  1 to WS-Utc-Year
053600               end-if
053700      end-if.
053800*
053900  EE025-Exit.
054000      exit.
054100*
054200  EE026-Subtract-One-Day      section.
054300*****************************************
054400*
054500      if       WS-Utc-Day > 1
054600               subtract 1 from WS-Utc-Day
054700      else
054800               if       WS-Utc-Month > 1
054900                        subtract 1 from WS-Utc-Month
055000               else
055100                        move     12 to WS-Utc-Month
055200                        subtract 1  from WS-Utc-Year
055300               end-if
055400               perform  ZZ090-Test-Leap-Year
055500               move     BP-Days-In-Month (WS-Utc-Month)
055600                                 to WS-Days-This-Month
055700               if       WS-Utc-Month = 2 and WS-Leap-Year
055800                        add 1 to WS-Days-This-Month
055900               end-if
056000               move     WS-Days-This-Month to WS-Utc-Day
056100      end-if.
056200*
056300  EE026-Exit.
056400      exit.
056500*
056600  EE030-Compute-Sign          section.
056700*****************************************
056800*
056900      divide   WS-Long-In by 30
057000               giving    WS-Sign-Number
057100               remainder WS-Insign-Deg-4.
057200      add      1 to WS-Sign-Number.
057300      compute  WS-Insign-Deg-2 rounded = WS-Insign-Deg-4.
057400*
057500  EE030-Exit.
057600      exit.
057700*
057800  EE040-Compute-Chinese-Zodiac section.
057900*****************************************
058000*
058100      subtract 4 from WS-Local-Year giving WS-Cn-Year-Work.
058200*
058300      divide   WS-Cn-Year-Work by 12
058400               giving    WS-Div-Quot
058500               remainder WS-Cn-Animal-Idx.
058600      add      1 to WS-Cn-Animal-Idx.
058700*
058800      divide   WS-Cn-Year-Work by 10
058900               giving    WS-Div-Quot
059000               remainder WS-Cn-Element-Idx.
059100      add      1 to WS-Cn-Element-Idx.
059200*
059300      move     BP-Animal-Name  (WS-Cn-Animal-Idx)
059400                                 to BP-Cn-Animal.
059500      move     BP-Element-Name (WS-Cn-Element-Idx)
059600                                 to BP-Cn-Element.
059700*
059800      divide   WS-Local-Year by 2
059900               giving    WS-Div-Quot
060000               remainder WS-Cn-Year-Remain.
060100      if       WS-Cn-Year-Remain = 0
060200               move "YANG" to BP-Cn-Polarity
060300      else
060400               move "YIN " to BP-Cn-Polarity
060500      end-if.
060600*
060700  EE040-Exit.
060800      exit.
060900*
061000  EE050-Compute-Life-Path     section.
061100*****************************************
061200*
061300      move     zero to WS-Lp-Sum.
061400      perform  EE052-Sum-Date-Digit
061500               varying WS-Lp-Digit-Idx from 1 by 1
061600               until   WS-Lp-Digit-Idx > 8.
061700      perform  EE055-Reduce-Digit-Sum.
061800      move     WS-Lp-Sum to BP-Life-Path.
061900*
062000  EE050-Exit.
062100      exit.
062200*
062300  EE052-Sum-Date-Digit        section.
062400*****************************************
062500*
062600      add      WS-Local-Date-Digit (WS-Lp-Digit-Idx)
062700                                 to WS-Lp-Sum.
062800*
062900  EE052-Exit.
063000      exit.
063100*
063200  EE055-Reduce-Digit-Sum      section.
063300*****************************************
063400*
063500*    Master numbers 11, 22 and 33 stop the reduction
063600*    early - everything else keeps folding down to a
063700*    single digit 1 thru 9.
063800*
063900  EE055-Loop.
064000      if       WS-Lp-Sum <= 9
064100               go to EE055-Exit
064200      end-if.
064300      if       WS-Lp-Sum = 11 or WS-Lp-Sum = 22
064400               or WS-Lp-Sum = 33
064500               go to EE055-Exit
064600      end-if.
064700      move     WS-Lp-Sum to WS-Lp-Remain.
064800      move     zero      to WS-Lp-Sum.
064900*
065000  EE055-Peel.
065100      if       WS-Lp-Remain = 0
065200               go to EE055-Loop
065300      end-if.
065400      divide   WS-Lp-Remain by 10
065500               giving WS-Lp-Quot remainder WS-Lp-Digit.
065600      add      WS-Lp-Digit to WS-Lp-Sum.
065700      move     WS-Lp-Quot   to WS-Lp-Remain.
065800      go to    EE055-Peel.
065900*
066000  EE055-Exit.
066100      exit.
066200*
066300  FF010-Write-Blueprint       section.
066400*****************************************
066500*
066600      write    BP-Blueprint-Record.
066700      if       WS-Blueprint-Status not = "00"
066800               display "BP000 - WRITE ERROR ON BLUEPRINT-OUT, "
066900                        "STATUS " WS-Blueprint-Status
067000      end-if.
067100*
067200  FF010-Exit.
067300      exit.
067400*
067500  FF015-Clear-Computed-Fields section.
067600*****************************************
067700*
067800*    A bad card still gets Name/City/Country/Mbti from
067900*    Cc010 - only the computed astrology and numerology
068000*    fields are blanked here, per the register rules.
068100*
068200      move     zero   to BP-Utc-Date BP-Utc-Time
068300                         BP-Life-Path.
068400      move     zero   to BP-Sun-Deg BP-Moon-Deg BP-Asc-Deg.
068500      move     spaces to BP-Sun-Sign BP-Moon-Sign BP-Asc-Sign.
068600      move     spaces to BP-Cn-Animal BP-Cn-Element
068700                          BP-Cn-Polarity.
068800*
068900  FF015-Exit.
069000      exit.
069100*
069200  GG010-Accumulate-Totals     section.
069300*****************************************
069400*
069500      add      1 to BP-Sign-Count (WS-Sun-Sign-Idx).
069600*
069700  GG010-Exit.
069800      exit.
069900*
070000  HH010-Print-Detail-Line     section.
070100*****************************************
070200*
070300      move     PI-Name       to WS-D-Name.
070400      move     BP-Utc-Date (1:4) to WS-D-Utc-Date (1:4).
070500      move     "-"               to WS-D-Utc-Date (5:1).
070600      move     BP-Utc-Date (5:2) to WS-D-Utc-Date (6:2).
070700      move     "-"               to WS-D-Utc-Date (8:1).
070800      move     BP-Utc-Date (7:2) to WS-D-Utc-Date (9:2).
070900      move     BP-Sun-Sign   to WS-D-Sun-Sign.
071000      move     BP-Sun-Deg    to WS-D-Sun-Deg.
071100      move     BP-Moon-Sign  to WS-D-Moon-Sign.
071200      move     BP-Life-Path  to WS-D-Life-Path.
071300      move     BP-Cn-Animal  to WS-D-Cn-Animal.
071400      move     BP-Status     to WS-D-Status.
071500      write    BP-Report-Record from WS-Detail-Line.
071600*
071700  HH010-Exit.
071800      exit.
071900*
072000  ZZ090-Test-Leap-Year        section.
072100*****************************************
072200*
072300*    A year divisible by 4 is leap, except centuries
072400*    that are not also divisible by 400 - straight off
072500*    the old sl000 date routine, never had cause to
072600*    change it.
072700*
072800      set      WS-Not-Leap-Year to true.
072900      divide   WS-Utc-Year by 4
073000               giving WS-Div-Quot remainder WS-Div-Rem4.
073100      if       WS-Div-Rem4 not = 0
073200               go to ZZ090-Exit
073300      end-if.
073400      divide   WS-Utc-Year by 100
073500               giving WS-Div-Quot remainder WS-Div-Rem100.
073600      if       WS-Div-Rem100 not = 0
073700               set  WS-Leap-Year to true
073800               go to ZZ090-Exit
073900      end-if.
074000      divide   WS-Utc-Year by 400
074100               giving WS-Div-Quot remainder WS-Div-Rem400.
074200      if       WS-Div-Rem400 = 0
074300               set WS-Leap-Year to true
074400      end-if.
074500*
074600  ZZ090-Exit.
074700      exit.
